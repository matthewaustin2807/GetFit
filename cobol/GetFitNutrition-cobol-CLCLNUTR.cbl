000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLNUTR.
000400 AUTHOR. R T HAINES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/26/91.
000700 DATE-COMPILED. 04/26/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     PRORATES A FOOD-NUTRITION PER-100-GRAM PROFILE TO THE
001300*     QUANTITY ACTUALLY CONSUMED.  MULTIPLIER = GRAMS / 100;
001400*     EACH CONSUMED NUTRIENT = SOURCE-NUTRIENT * MULTIPLIER,
001500*     ROUNDED HALF-UP TO 2 DECIMALS.  FIBER/SUGAR/SODIUM ARE
001600*     ONLY COMPUTED WHEN THEIR PRESENCE INDICATOR IS ON --
001700*     OTHERWISE THE CALLER'S FIELD IS LEFT AT WHATEVER IT WAS
001800*     INITIALIZED TO (MEALLOG INITIALIZES TO ZERO BEFORE CALL).
001900*     CALLED FROM MEALLOG, PARAGRAPH 400-CALC-CONSUMED.
002000*
002100*     NOTE -- THIS IS THE ROUNDED PATH.  NUTRCALC (THE AD-HOC
002200*     PER-SERVING CALCULATOR) DELIBERATELY DOES NOT CALL THIS
002300*     ROUTINE -- IT USES A PLAIN UNROUNDED DIVIDE.  DO NOT
002400*     "SIMPLIFY" BY MAKING NUTRCALC CALL CLCLNUTR.
002500*
002600******************************************************************
002700*  CHANGE LOG
002800*   042691 RTH  ORIGINAL VERSION
002900*   091094 RTH  ADDED OPTIONAL-NUTRIENT PRESENCE CHECKS
003000*   111898 PLV  Y2K REVIEW -- NO DATE FIELDS HANDLED HERE, N/C
003100*   051403 RTH  CR#4471 -- MULTIPLIER WORK FIELD WIDENED TO
003200*                S9(4)V9(4) AFTER A ROUNDING COMPLAINT ON LARGE
003300*                QUANTITY-GRAMS REQUESTS
003400*   081406 RTH  CR#5604 -- DROPPED THE UNUSED CLASS POSITIVE-SIGN
003500*                TEST FROM SPECIAL-NAMES, SHOP NEVER WIRES A SIGN
003600*                CLASS INTO ANY COMPUTE HERE
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-MULTIPLIER           PIC S9(04)V9(04) COMP-3.
005000 01  WS-MULTIPLIER-GRP.
005100     05  WS-MULTIPLIER-INT       PIC S9(04) COMP-3.
005200     05  WS-MULTIPLIER-DEC       PIC S9(04) COMP-3.
005300 01  WS-MULTIPLIER-GRP-R REDEFINES WS-MULTIPLIER-GRP.
005400     05  WS-MULTIPLIER-X         PIC X(08).
005500** CR#4471 ADDED THIS SECOND VIEW FOR THE DISPLAY TRACE SNIPPET
005600** WE ADDED WHILE CHASING THE ROUNDING COMPLAINT -- LEFT IN
005700** PLACE IN CASE IT IS NEEDED AGAIN.
005800 01  WS-MULTIPLIER-TRACE REDEFINES WS-MULTIPLIER-GRP.
005900     05  WS-MULTIPLIER-TRACE-INT PIC S9(04) COMP-3.
006000     05  WS-MULTIPLIER-TRACE-DEC PIC S9(04) COMP-3.
006100
006200 LINKAGE SECTION.
006300 01  CLCLNUTR-REC.
006400     05  CN-QUANTITY-GRAMS       PIC S9(06)V9(02).
006500     05  CN-SOURCE-CALORIES      PIC S9(06)V9(02).
006600     05  CN-SOURCE-PROTEIN-G     PIC S9(06)V9(02).
006700     05  CN-SOURCE-CARBS-G       PIC S9(06)V9(02).
006800     05  CN-SOURCE-FAT-G         PIC S9(06)V9(02).
006900     05  CN-FIBER-IND            PIC X(01).
007000         88  CN-FIBER-PRESENT    VALUE "Y".
007100     05  CN-SOURCE-FIBER-G       PIC S9(06)V9(02).
007200     05  CN-SUGAR-IND            PIC X(01).
007300         88  CN-SUGAR-PRESENT    VALUE "Y".
007400     05  CN-SOURCE-SUGAR-G       PIC S9(06)V9(02).
007500     05  CN-SODIUM-IND           PIC X(01).
007600         88  CN-SODIUM-PRESENT   VALUE "Y".
007700     05  CN-SOURCE-SODIUM-MG     PIC S9(06)V9(02).
007800     05  CN-CALORIES-CONSUMED    PIC S9(06)V9(02).
007900     05  CN-PROTEIN-CONSUMED     PIC S9(06)V9(02).
008000     05  CN-CARBS-CONSUMED       PIC S9(06)V9(02).
008100     05  CN-FAT-CONSUMED         PIC S9(06)V9(02).
008200     05  CN-FIBER-CONSUMED       PIC S9(06)V9(02).
008300     05  CN-SUGAR-CONSUMED       PIC S9(06)V9(02).
008400     05  CN-SODIUM-CONSUMED      PIC S9(06)V9(02).
008500** WHOLE-GRAM ALTERNATE VIEW OF THE QUANTITY FIELD, USED BY
008600** THE 051403 CR#4471 DIAGNOSTIC DISPLAY WHEN TRACING IS ON.
008700 01  CLCLNUTR-REC-R REDEFINES CLCLNUTR-REC.
008800     05  CN-QUANTITY-GRAMS-R     PIC S9(08).
008900     05  FILLER                  PIC X(115).
009000 01  RETURN-CD                   PIC 9(04) COMP.
009100
009200 PROCEDURE DIVISION USING CLCLNUTR-REC, RETURN-CD.
009300     COMPUTE WS-MULTIPLIER ROUNDED =
009400         CN-QUANTITY-GRAMS / 100.
009500
009600     COMPUTE CN-CALORIES-CONSUMED ROUNDED =
009700         CN-SOURCE-CALORIES * WS-MULTIPLIER.
009800     COMPUTE CN-PROTEIN-CONSUMED ROUNDED =
009900         CN-SOURCE-PROTEIN-G * WS-MULTIPLIER.
010000     COMPUTE CN-CARBS-CONSUMED ROUNDED =
010100         CN-SOURCE-CARBS-G * WS-MULTIPLIER.
010200     COMPUTE CN-FAT-CONSUMED ROUNDED =
010300         CN-SOURCE-FAT-G * WS-MULTIPLIER.
010400
010500     IF CN-FIBER-PRESENT
010600         COMPUTE CN-FIBER-CONSUMED ROUNDED =
010700             CN-SOURCE-FIBER-G * WS-MULTIPLIER.
010800
010900     IF CN-SUGAR-PRESENT
011000         COMPUTE CN-SUGAR-CONSUMED ROUNDED =
011100             CN-SOURCE-SUGAR-G * WS-MULTIPLIER.
011200
011300     IF CN-SODIUM-PRESENT
011400         COMPUTE CN-SODIUM-CONSUMED ROUNDED =
011500             CN-SOURCE-SODIUM-MG * WS-MULTIPLIER.
011600
011700     MOVE ZERO TO RETURN-CD.
011800     GOBACK.
