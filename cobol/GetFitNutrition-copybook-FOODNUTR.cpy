000100******************************************************************
000200*  FOODNUTR  --  FOOD NUTRITION MASTER RECORD LAYOUT
000300*
000400*  ONE ENTRY PER 100-GRAM NUTRIENT PROFILE, KEYED THE SAME AS
000500*  FOODMSTR (COPY FOOD).  A FOOD NEED NOT HAVE A NUTRITION
000600*  RECORD -- MEALLOG TREATS "RECORD NOT FOUND" AS ALL-ZERO
000700*  CONSUMPTION, NOT AN ERROR.
000800*
000900*  FN-XXX-IND CARRIES "Y"/"N" SO A STORED ZERO (FOOD SUPPLIES
001000*  0.0 FOR THE NUTRIENT) CAN BE TOLD APART FROM "NO VALUE WAS
001100*  EVER SUPPLIED FOR THIS NUTRIENT" -- SEE FN-FIBER-PRESENT ETC.
001200******************************************************************
001300*  CHANGE LOG
001400*   110893 RTH  ORIGINAL LAYOUT
001500*   032296 RTH  ADDED FN-CALORIES-R REDEFINES (WHOLE-NBR VIEW)
001600*   082297 RTH  ADDED PRESENCE INDICATORS FOR OPTIONAL NUTRIENTS
001700*   111898 PLV  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD, N/C
001800******************************************************************
001900 01  FOOD-NUTRITION-REC.
002000     05  FN-FOOD-ID              PIC 9(09).
002100     05  FN-CALORIES             PIC S9(06)V9(02).
002200     05  FN-PROTEIN-G            PIC S9(06)V9(02).
002300     05  FN-CARBS-G              PIC S9(06)V9(02).
002400     05  FN-FAT-G                PIC S9(06)V9(02).
002500     05  FN-FIBER-IND            PIC X(01).
002600         88  FN-FIBER-PRESENT    VALUE "Y".
002700         88  FN-FIBER-ABSENT     VALUE "N".
002800     05  FN-FIBER-G              PIC S9(06)V9(02).
002900     05  FN-SUGAR-IND            PIC X(01).
003000         88  FN-SUGAR-PRESENT    VALUE "Y".
003100         88  FN-SUGAR-ABSENT     VALUE "N".
003200     05  FN-SUGAR-G              PIC S9(06)V9(02).
003300     05  FN-SODIUM-IND           PIC X(01).
003400         88  FN-SODIUM-PRESENT   VALUE "Y".
003500         88  FN-SODIUM-ABSENT    VALUE "N".
003600     05  FN-SODIUM-MG            PIC S9(06)V9(02).
003700     05  FILLER                  PIC X(02).
003800 01  FOOD-NUTRITION-REC-R REDEFINES FOOD-NUTRITION-REC.
003900     05  FN-FOOD-ID-R            PIC 9(09).
004000     05  FN-CALORIES-R           PIC S9(08).
004100     05  FILLER                  PIC X(051).
004200     05  FILLER                  PIC X(02).
