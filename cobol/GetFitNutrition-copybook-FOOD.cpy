000100******************************************************************
000200*  FOOD  --  FOOD MASTER RECORD LAYOUT
000300*
000400*  ONE ENTRY PER FOOD ITEM KNOWN TO THE DIARY SYSTEM.  RELATIVE
000500*  RECORD NUMBER ON FOODMSTR EQUALS FD-FOOD-ID, AND THE SAME
000600*  RELATIVE RECORD NUMBER IS USED ON FOODNUTR (COPY FOODNUTR) SO
000700*  A FOOD AND ITS NUTRITION PROFILE LAND ON THE SAME SLOT.
000800******************************************************************
000900*  CHANGE LOG
001000*   101593 RTH  ORIGINAL LAYOUT FOR FOOD MASTER
001100*   032296 RTH  ADDED FOOD-BARCODE-R REDEFINES FOR UPC LOOKUP
001200*   111898 PLV  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD, N/C
001300******************************************************************
001400 01  FOOD-MASTER-REC.
001500     05  FD-FOOD-ID              PIC 9(09).
001600     05  FD-FOOD-NAME            PIC X(200).
001700     05  FD-FOOD-BRAND           PIC X(100).
001800     05  FD-FOOD-BARCODE         PIC X(050).
001900     05  FILLER                  PIC X(002).
002000 01  FOOD-MASTER-REC-R REDEFINES FOOD-MASTER-REC.
002100     05  FD-FOOD-ID-R            PIC 9(09).
002200     05  FD-FOOD-NAME-R          PIC X(200).
002300     05  FD-FOOD-BRAND-R         PIC X(100).
002400     05  FD-BARCODE-UPC          PIC X(012).
002500     05  FILLER                  PIC X(038).
002600     05  FILLER                  PIC X(002).
