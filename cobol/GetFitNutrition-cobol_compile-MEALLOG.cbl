000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEALLOG.
000400 AUTHOR. R T HAINES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/26/91.
000700 DATE-COMPILED. 04/26/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM LOGS ONE MEAL PER INPUT RECORD AGAINST
001400*          A USER'S FOOD DIARY.  FOR EACH LOG REQUEST IT LOOKS
001500*          UP THE FOOD ON FOODMSTR, LOOKS UP ITS PER-100-GRAM
001600*          NUTRITION PROFILE ON FOODNUTR, PRORATES IT TO THE
001700*          QUANTITY CONSUMED (VIA CLCLNUTR), TRIMS THE NOTES
001800*          TEXT (VIA TRIMNOTE) AND APPENDS ONE ENTRY TO DIARYOUT.
001900*
002000*          A LOG REQUEST WHOSE FOOD-ID IS NOT ON FOODMSTR, OR
002100*          WHOSE QUANTITY IS NOT POSITIVE, IS REJECTED AND
002200*          LOGGED TO SYSOUT -- THIS IS A BUSINESS-RULE REJECT,
002300*          NOT AN ABEND, AND THE RUN CONTINUES WITH THE NEXT
002400*          REQUEST.  SEE 200-LOOKUP-FOOD / 220-VALIDATE-QUANTITY.
002500*
002600******************************************************************
002700
002800         INPUT FILE              -   DDS0002.MEALLOGI
002900
003000         RELATIVE MASTER FILE    -   DDS0002.FOODMSTR
003100
003200         RELATIVE MASTER FILE    -   DDS0002.FOODNUTR
003300
003400         OUTPUT FILE PRODUCED    -   DDS0002.DIARYOUT
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*  CHANGE LOG
004000*   042691 RTH  ORIGINAL VERSION
004100*   091094 RTH  ADDED OPTIONAL-NUTRIENT HANDLING FOR FIBER/
004200*                SUGAR/SODIUM, MOVED PRORATION OUT TO CLCLNUTR
004300*   082297 RTH  CR#3102 -- NOTES ARE NOW TRIMMED VIA TRIMNOTE
004400*                BEFORE BEING WRITTEN TO THE DIARY RECORD
004500*   111898 PLV  Y2K REVIEW -- FDE-ENTRY-DATE ALREADY CCYYMMDD,
004600*                MLR-ENTRY-DATE SAME, NO CONVERSION REQUIRED
004700*   051403 RTH  CR#4471 -- REJECT-AND-CONTINUE ON NOT-FOUND
004800*                FOOD-ID, NO LONGER ABENDS THE RUN (WAS A
004900*                STRAIGHT GO TO 1000-ABEND-RTN BEFORE THIS CR)
005000*   092605 RTH  CR#5190 -- NON-POSITIVE QUANTITY NOW REJECTED
005100*                THE SAME WAY AS A NOT-FOUND FOOD-ID
005200*   081406 RTH  CR#5604 -- DROPPED THE UNUSED C01 TOP-OF-PAGE
005300*                MNEMONIC AND THE UNUSED CLASS VALID-MEAL-TYPE
005400*                TEST FROM SPECIAL-NAMES -- NEITHER WAS EVER
005500*                WIRED TO A WRITE OR AN IF, MEAL-TYPE IS CHECKED
005600*                BY THE FDE-MEAL-* CONDITION-NAMES INSTEAD
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500         ASSIGN TO UT-S-SYSOUT
006600         ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT MEALLOGI
006900         ASSIGN TO UT-S-MEALLOGI
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS IFCODE.
007200
007300     SELECT DIARYOUT
007400         ASSIGN TO UT-S-DIARYOUT
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS OFCODE.
007700
007800     SELECT FOODMSTR
007900         ASSIGN        TO FOODMSTR
008000         ORGANIZATION  IS RELATIVE
008100         ACCESS MODE   IS RANDOM
008200         RELATIVE KEY  IS WS-FOODMSTR-RELKEY
008300         FILE STATUS   IS FOODMSTR-STATUS.
008400
008500     SELECT FOODNUTR
008600         ASSIGN        TO FOODNUTR
008700         ORGANIZATION  IS RELATIVE
008800         ACCESS MODE   IS RANDOM
008900         RELATIVE KEY  IS WS-FOODNUTR-RELKEY
009000         FILE STATUS   IS FOODNUTR-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SYSOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 100 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SYSOUT-REC.
010000 01  SYSOUT-REC                  PIC X(100).
010100
010200****** ONE MEAL-LOG REQUEST PER INPUT LINE
010300 FD  MEALLOGI
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 550 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS MEALLOGI-REC.
010900 01  MEALLOGI-REC                PIC X(550).
011000
011100****** ONE DIARY ENTRY PER SUCCESSFULLY-LOGGED MEAL
011200 FD  DIARYOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 610 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS DIARYOUT-REC.
011800 01  DIARYOUT-REC                PIC X(610).
011900
012000 FD  FOODMSTR
012100     RECORD CONTAINS 361 CHARACTERS
012200     DATA RECORD IS FOODMSTR-REC.
012300 01  FOODMSTR-REC                PIC X(361).
012400
012500 FD  FOODNUTR
012600     RECORD CONTAINS 70 CHARACTERS
012700     DATA RECORD IS FOODNUTR-REC.
012800 01  FOODNUTR-REC                PIC X(70).
012900
013000** QSAM FILE
013100 WORKING-STORAGE SECTION.
013200
013300 01  FILE-STATUS-CODES.
013400     05  IFCODE                  PIC X(02).
013500         88  CODE-READ           VALUE SPACES.
013600     05  OFCODE                  PIC X(02).
013700         88  CODE-WRITE          VALUE SPACES.
013800     05  FOODMSTR-STATUS         PIC X(02).
013900         88  FOODMSTR-FOUND      VALUE "00".
014000     05  FOODNUTR-STATUS         PIC X(02).
014100         88  FOODNUTR-FOUND      VALUE "00".
014200
014300 01  MEAL-LOG-REQUEST-REC.
014400     05  MLR-USER-ID             PIC 9(09).
014500     05  MLR-FOOD-ID             PIC 9(09).
014600     05  MLR-QUANTITY-GRAMS      PIC S9(06)V9(02).
014700     05  MLR-MEAL-TYPE           PIC X(09).
014800     05  MLR-ENTRY-DATE          PIC 9(08).
014900     05  MLR-NOTES               PIC X(500).
015000     05  FILLER                  PIC X(007).
015100
015200** VSAM-STYLE MASTER RECORD -- FOOD
015300 COPY FOOD.
015400** VSAM-STYLE MASTER RECORD -- FOOD NUTRITION
015500 COPY FOODNUTR.
015600** OUTPUT DIARY RECORD
015700 COPY DIARYENT.
015800
015900 01  WS-FOODMSTR-RELKEY          PIC 9(09) COMP.
016000 01  WS-FOODNUTR-RELKEY          PIC 9(09) COMP.
016100
016200 01  WS-TRIMMED-NOTES            PIC X(500).
016300
016400 01  WS-SYSOUT-MSG.
016500     05  WS-SYSOUT-USER-ID       PIC 9(09).
016600     05  FILLER                  PIC X(01) VALUE SPACE.
016700     05  WS-SYSOUT-FOOD-ID       PIC 9(09).
016800     05  FILLER                  PIC X(01) VALUE SPACE.
016900     05  WS-SYSOUT-TEXT          PIC X(80).
017000
017100 01  CLCLNUTR-REC.
017200     05  CN-QUANTITY-GRAMS       PIC S9(06)V9(02).
017300     05  CN-SOURCE-CALORIES      PIC S9(06)V9(02).
017400     05  CN-SOURCE-PROTEIN-G     PIC S9(06)V9(02).
017500     05  CN-SOURCE-CARBS-G       PIC S9(06)V9(02).
017600     05  CN-SOURCE-FAT-G         PIC S9(06)V9(02).
017700     05  CN-FIBER-IND            PIC X(01).
017800     05  CN-SOURCE-FIBER-G       PIC S9(06)V9(02).
017900     05  CN-SUGAR-IND            PIC X(01).
018000     05  CN-SOURCE-SUGAR-G       PIC S9(06)V9(02).
018100     05  CN-SODIUM-IND           PIC X(01).
018200     05  CN-SOURCE-SODIUM-MG     PIC S9(06)V9(02).
018300     05  CN-CALORIES-CONSUMED    PIC S9(06)V9(02).
018400     05  CN-PROTEIN-CONSUMED     PIC S9(06)V9(02).
018500     05  CN-CARBS-CONSUMED       PIC S9(06)V9(02).
018600     05  CN-FAT-CONSUMED         PIC S9(06)V9(02).
018700     05  CN-FIBER-CONSUMED       PIC S9(06)V9(02).
018800     05  CN-SUGAR-CONSUMED       PIC S9(06)V9(02).
018900     05  CN-SODIUM-CONSUMED      PIC S9(06)V9(02).
019000 01  CN-RETURN-CD                PIC 9(04) COMP.
019100
019200 01  COUNTERS-AND-ACCUMULATORS.
019300     05  RECORDS-READ            PIC 9(07) COMP.
019400     05  RECORDS-WRITTEN         PIC 9(07) COMP.
019500     05  RECORDS-REJECTED        PIC 9(07) COMP.
019600     05  WS-NEXT-ENTRY-ID        PIC 9(09) COMP.
019700
019800 01  FLAGS-AND-SWITCHES.
019900     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
020000         88  NO-MORE-DATA        VALUE "N".
020100     05  REJECT-SW               PIC X(01) VALUE "N".
020200         88  RECORD-REJECTED     VALUE "Y".
020300         88  RECORD-OK           VALUE "N".
020400     05  NUTRITION-SW            PIC X(01) VALUE "N".
020500         88  NUTRITION-FOUND     VALUE "Y".
020600
020700 COPY ABENDREC.
020800
020900 PROCEDURE DIVISION.
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100     PERFORM 100-MAINLINE THRU 100-EXIT
021200             UNTIL NO-MORE-DATA.
021300     PERFORM 999-CLEANUP THRU 999-EXIT.
021400     MOVE ZERO TO RETURN-CODE.
021500     GOBACK.
021600
021700 000-HOUSEKEEPING.
021800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021900     DISPLAY "******** BEGIN JOB MEALLOG ********".
022000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022100     MOVE 1 TO WS-NEXT-ENTRY-ID.
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 900-READ-MEALLOGI THRU 900-EXIT.
022400     IF NO-MORE-DATA
022500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022600         GO TO 1000-ABEND-RTN.
022700 000-EXIT.
022800     EXIT.
022900
023000 100-MAINLINE.
023100     MOVE "100-MAINLINE" TO PARA-NAME.
023200     MOVE "N" TO REJECT-SW.
023300     MOVE "N" TO NUTRITION-SW.
023400
023500     PERFORM 200-LOOKUP-FOOD THRU 200-EXIT.
023600     IF RECORD-OK
023700         PERFORM 220-VALIDATE-QUANTITY THRU 220-EXIT.
023800
023900     IF RECORD-OK
024000         PERFORM 300-LOOKUP-NUTRITION THRU 300-EXIT
024100         PERFORM 400-CALC-CONSUMED THRU 400-EXIT
024200         PERFORM 450-TRIM-NOTES THRU 450-EXIT
024300         PERFORM 500-WRITE-DIARY-ENTRY THRU 500-EXIT
024400         ADD +1 TO RECORDS-WRITTEN
024500     ELSE
024600         ADD +1 TO RECORDS-REJECTED.
024700
024800     PERFORM 900-READ-MEALLOGI THRU 900-EXIT.
024900 100-EXIT.
025000     EXIT.
025100
025200 200-LOOKUP-FOOD.
025300     MOVE "200-LOOKUP-FOOD" TO PARA-NAME.
025400     MOVE MLR-FOOD-ID TO WS-FOODMSTR-RELKEY.
025500     READ FOODMSTR INTO FOOD-MASTER-REC.
025600     IF NOT FOODMSTR-FOUND                                        051403RH
025700         MOVE "Y" TO REJECT-SW
025800         MOVE MLR-USER-ID TO WS-SYSOUT-USER-ID
025900         MOVE MLR-FOOD-ID TO WS-SYSOUT-FOOD-ID
026000         MOVE "*** FOOD-ID NOT FOUND ON FOODMSTR - REJECTED"
026100             TO WS-SYSOUT-TEXT
026200         PERFORM 950-WRITE-REJECT-LINE THRU 950-EXIT.
026300 200-EXIT.
026400     EXIT.
026500
026600 220-VALIDATE-QUANTITY.
026700     MOVE "220-VALIDATE-QUANTITY" TO PARA-NAME.
026800     IF MLR-QUANTITY-GRAMS NOT > ZERO                             092605RH
026900         MOVE "Y" TO REJECT-SW
027000         MOVE MLR-USER-ID TO WS-SYSOUT-USER-ID
027100         MOVE MLR-FOOD-ID TO WS-SYSOUT-FOOD-ID
027200         MOVE "*** QUANTITY-GRAMS NOT POSITIVE - REJECTED"
027300             TO WS-SYSOUT-TEXT
027400         PERFORM 950-WRITE-REJECT-LINE THRU 950-EXIT.
027500 220-EXIT.
027600     EXIT.
027700
027800 300-LOOKUP-NUTRITION.
027900     MOVE "300-LOOKUP-NUTRITION" TO PARA-NAME.
028000     MOVE MLR-FOOD-ID TO WS-FOODNUTR-RELKEY.
028100     READ FOODNUTR INTO FOOD-NUTRITION-REC.
028200     IF FOODNUTR-FOUND
028300         MOVE "Y" TO NUTRITION-SW.
028400 300-EXIT.
028500     EXIT.
028600
028700 400-CALC-CONSUMED.
028800     MOVE "400-CALC-CONSUMED" TO PARA-NAME.
028900     MOVE ZERO TO CN-CALORIES-CONSUMED CN-PROTEIN-CONSUMED
029000                  CN-CARBS-CONSUMED CN-FAT-CONSUMED
029100                  CN-FIBER-CONSUMED CN-SUGAR-CONSUMED
029200                  CN-SODIUM-CONSUMED.
029300     IF NUTRITION-FOUND
029400         MOVE MLR-QUANTITY-GRAMS   TO CN-QUANTITY-GRAMS
029500         MOVE FN-CALORIES          TO CN-SOURCE-CALORIES
029600         MOVE FN-PROTEIN-G         TO CN-SOURCE-PROTEIN-G
029700         MOVE FN-CARBS-G           TO CN-SOURCE-CARBS-G
029800         MOVE FN-FAT-G             TO CN-SOURCE-FAT-G
029900         MOVE FN-FIBER-IND         TO CN-FIBER-IND
030000         MOVE FN-FIBER-G           TO CN-SOURCE-FIBER-G
030100         MOVE FN-SUGAR-IND         TO CN-SUGAR-IND
030200         MOVE FN-SUGAR-G           TO CN-SOURCE-SUGAR-G
030300         MOVE FN-SODIUM-IND        TO CN-SODIUM-IND
030400         MOVE FN-SODIUM-MG         TO CN-SOURCE-SODIUM-MG
030500         CALL "CLCLNUTR" USING CLCLNUTR-REC, CN-RETURN-CD.
030600 400-EXIT.
030700     EXIT.
030800
030900 450-TRIM-NOTES.
031000     MOVE "450-TRIM-NOTES" TO PARA-NAME.
031100     MOVE SPACES TO WS-TRIMMED-NOTES.
031200     CALL "TRIMNOTE" USING MLR-NOTES, WS-TRIMMED-NOTES.
031300 450-EXIT.
031400     EXIT.
031500
031600 500-WRITE-DIARY-ENTRY.
031700     MOVE "500-WRITE-DIARY-ENTRY" TO PARA-NAME.
031800     MOVE WS-NEXT-ENTRY-ID        TO FDE-ENTRY-ID.
031900     MOVE MLR-USER-ID             TO FDE-USER-ID.
032000     MOVE MLR-FOOD-ID             TO FDE-FOOD-ID.
032100     MOVE MLR-ENTRY-DATE          TO FDE-ENTRY-DATE.
032200     MOVE MLR-MEAL-TYPE           TO FDE-MEAL-TYPE.
032300     MOVE MLR-QUANTITY-GRAMS      TO FDE-QUANTITY-GRAMS.
032400     MOVE CN-CALORIES-CONSUMED    TO FDE-CALORIES-CONSUMED.
032500     MOVE CN-PROTEIN-CONSUMED     TO FDE-PROTEIN-CONSUMED.
032600     MOVE CN-CARBS-CONSUMED       TO FDE-CARBS-CONSUMED.
032700     MOVE CN-FAT-CONSUMED         TO FDE-FAT-CONSUMED.
032800     MOVE CN-FIBER-CONSUMED       TO FDE-FIBER-CONSUMED.
032900     MOVE CN-SUGAR-CONSUMED       TO FDE-SUGAR-CONSUMED.
033000     MOVE CN-SODIUM-CONSUMED      TO FDE-SODIUM-CONSUMED.
033100     MOVE WS-TRIMMED-NOTES        TO FDE-NOTES.
033200     WRITE DIARYOUT-REC FROM FOOD-DIARY-ENTRY-REC.
033300     ADD +1 TO WS-NEXT-ENTRY-ID.
033400 500-EXIT.
033500     EXIT.
033600
033700 800-OPEN-FILES.
033800     MOVE "800-OPEN-FILES" TO PARA-NAME.
033900     OPEN INPUT MEALLOGI.
034000     OPEN INPUT FOODMSTR.
034100     OPEN INPUT FOODNUTR.
034200     OPEN OUTPUT DIARYOUT.
034300     OPEN OUTPUT SYSOUT.
034400 800-EXIT.
034500     EXIT.
034600
034700 850-CLOSE-FILES.
034800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034900     CLOSE MEALLOGI, FOODMSTR, FOODNUTR, DIARYOUT, SYSOUT.
035000 850-EXIT.
035100     EXIT.
035200
035300 900-READ-MEALLOGI.
035400     MOVE "900-READ-MEALLOGI" TO PARA-NAME.
035500     READ MEALLOGI INTO MEAL-LOG-REQUEST-REC
035600         AT END
035700         MOVE "N" TO MORE-DATA-SW
035800         GO TO 900-EXIT
035900     END-READ.
036000     ADD +1 TO RECORDS-READ.
036100 900-EXIT.
036200     EXIT.
036300
036400 950-WRITE-REJECT-LINE.
036500     MOVE "950-WRITE-REJECT-LINE" TO PARA-NAME.
036600     MOVE WS-SYSOUT-MSG TO SYSOUT-REC.
036700     WRITE SYSOUT-REC.
036800 950-EXIT.
036900     EXIT.
037000
037100 999-CLEANUP.
037200     MOVE "999-CLEANUP" TO PARA-NAME.
037300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037400     DISPLAY "** MEAL-LOG RECORDS READ **".
037500     DISPLAY RECORDS-READ.
037600     DISPLAY "** DIARY ENTRIES WRITTEN **".
037700     DISPLAY RECORDS-WRITTEN.
037800     DISPLAY "** RECORDS REJECTED **".
037900     DISPLAY RECORDS-REJECTED.
038000     DISPLAY "******** NORMAL END OF JOB MEALLOG ********".
038100 999-EXIT.
038200     EXIT.
038300
038400 1000-ABEND-RTN.
038500     WRITE SYSOUT-REC FROM ABEND-REC.
038600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038700     DISPLAY "*** ABNORMAL END OF JOB-MEALLOG ***" UPON CONSOLE.
038800     DIVIDE ZERO-VAL INTO ONE-VAL.
