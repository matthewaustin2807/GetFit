000100******************************************************************
000200*  DIARYENT  --  FOOD DIARY ENTRY RECORD LAYOUT
000300*
000400*  ONE ROW PER LOGGED MEAL, WRITTEN APPEND-ONLY TO DIARYOUT BY
000500*  MEALLOG AND RE-SCANNED IN FULL BY DNUTSUM FOR EACH SUMMARY
000600*  REQUEST.  FDE-XXX-CONSUMED FIELDS ARE ALREADY PRORATED AND
000700*  ROUNDED BY MEALLOG -- DNUTSUM ONLY ADDS, IT NEVER ROUNDS.
000800******************************************************************
000900*  CHANGE LOG
001000*   042691 RTH  ORIGINAL LAYOUT
001100*   091094 RTH  ADDED FDE-ENTRY-DATE-R REDEFINES (CCYY/MM/DD)
001200*   122999 PLV  Y2K -- CONFIRMED FDE-ENTRY-DATE ALREADY CARRIES
001300*                FULL 4-DIGIT CENTURY, NO CONVERSION REQUIRED
001400******************************************************************
001500 01  FOOD-DIARY-ENTRY-REC.
001600     05  FDE-ENTRY-ID            PIC 9(09).
001700     05  FDE-USER-ID             PIC 9(09).
001800     05  FDE-FOOD-ID             PIC 9(09).
001900     05  FDE-ENTRY-DATE          PIC 9(08).
002000     05  FDE-MEAL-TYPE           PIC X(09).
002100         88  FDE-MEAL-BREAKFAST  VALUE "BREAKFAST".
002200         88  FDE-MEAL-LUNCH      VALUE "LUNCH    ".
002300         88  FDE-MEAL-DINNER     VALUE "DINNER   ".
002400         88  FDE-MEAL-SNACK      VALUE "SNACK    ".
002500         88  FDE-MEAL-OTHER      VALUE "OTHER    ".
002600     05  FDE-QUANTITY-GRAMS      PIC S9(06)V9(02).
002700     05  FDE-CALORIES-CONSUMED   PIC S9(06)V9(02).
002800     05  FDE-PROTEIN-CONSUMED    PIC S9(06)V9(02).
002900     05  FDE-CARBS-CONSUMED      PIC S9(06)V9(02).
003000     05  FDE-FAT-CONSUMED        PIC S9(06)V9(02).
003100     05  FDE-FIBER-CONSUMED      PIC S9(06)V9(02).
003200     05  FDE-SUGAR-CONSUMED      PIC S9(06)V9(02).
003300     05  FDE-SODIUM-CONSUMED     PIC S9(06)V9(02).
003400     05  FDE-NOTES               PIC X(500).
003500     05  FILLER                  PIC X(002).
003600 01  FDE-ENTRY-DATE-R REDEFINES FOOD-DIARY-ENTRY-REC.
003700     05  FILLER                  PIC X(27).
003800     05  FDE-ENTRY-CCYY          PIC 9(04).
003900     05  FDE-ENTRY-MM            PIC 9(02).
004000     05  FDE-ENTRY-DD            PIC 9(02).
004100     05  FILLER                  PIC X(575).
