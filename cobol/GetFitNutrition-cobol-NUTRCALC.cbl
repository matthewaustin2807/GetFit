000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NUTRCALC.
000400 AUTHOR. R T HAINES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/08/93.
000700 DATE-COMPILED. 11/08/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     AD-HOC "WHAT WOULD X GRAMS OF THIS FOOD GIVE ME" LOOKUP.
001300*     GIVEN A FOOD-ID AND A GRAM QUANTITY, READS FOODNUTR
001400*     DIRECTLY (NO CALLER-SUPPLIED NUTRIENT VALUES, UNLIKE
001500*     CLCLNUTR) AND RETURNS CALORIES/PROTEIN/CARBS/FAT.  FIBER,
001600*     SUGAR AND SODIUM ARE OUT OF SCOPE FOR THIS ROUTINE.
001700*     NOTHING IS WRITTEN BACK TO ANY FILE -- THIS IS A PURE
001800*     LOOKUP-AND-CALCULATE, NOT A DIARY UPDATE.
001900*
002000*     THE DIVIDE BELOW IS DELIBERATELY *NOT* ROUNDED -- THIS
002100*     ROUTINE QUOTES A QUICK ESTIMATE, CLCLNUTR DOES THE
002200*     ROUNDED CALCULATION THAT ACTUALLY GETS WRITTEN TO THE
002300*     DIARY.  DO NOT ADD A ROUNDED CLAUSE HERE.
002400*
002500******************************************************************
002600*  CHANGE LOG
002700*   110893 RTH  ORIGINAL VERSION, MODELED ON PCTPROC'S OWN-
002800*                LOOKUP STYLE
002900*   091094 RTH  SWITCHED FOODNUTR ACCESS FROM A PASSED RECORD
003000*                TO THIS PROGRAM'S OWN RANDOM READ, SO CALLERS
003100*                NO LONGER HAVE TO PRE-FETCH THE NUTRITION ROW
003200*   111898 PLV  Y2K REVIEW -- NO DATE FIELDS HANDLED HERE, N/C
003300*   081406 RTH  CR#5604 -- DROPPED THE UNUSED CLASS POSITIVE-SIGN
003400*                TEST FROM SPECIAL-NAMES, SAME SWEEP AS CLCLNUTR
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT FOODNUTR
004300         ASSIGN        TO FOODNUTR
004400         ORGANIZATION  IS RELATIVE
004500         ACCESS MODE   IS RANDOM
004600         RELATIVE KEY  IS WS-FOODNUTR-RELKEY
004700         FILE STATUS   IS FOODNUTR-STATUS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  FOODNUTR
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 70 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS FOODNUTR-REC.
005700 01  FOODNUTR-REC                PIC X(70).
005800
005900 WORKING-STORAGE SECTION.
006000 01  FILE-STATUS-CODES.
006100     05  FOODNUTR-STATUS         PIC X(02).
006200         88  FOODNUTR-FOUND      VALUE "00".
006300         88  FOODNUTR-NOTFOUND   VALUE "23".
006400
006500 01  WS-FOODNUTR-RELKEY          PIC 9(09) COMP.
006600 01  WS-RELKEY-GRP.
006700     05  WS-RELKEY-D             PIC 9(09) COMP.
006800 01  WS-RELKEY-GRP-R REDEFINES WS-RELKEY-GRP.
006900     05  WS-RELKEY-X             PIC X(04).
007000
007100** QSAM/RELATIVE LOOKUP RECORD
007200 COPY FOODNUTR.
007300
007400 LINKAGE SECTION.
007500 01  NUTRCALC-REQUEST.
007600     05  NC-FOOD-ID              PIC 9(09).
007700     05  NC-GRAMS                PIC S9(06)V9(02).
007800 01  NUTRCALC-REQUEST-R REDEFINES NUTRCALC-REQUEST.
007900     05  NC-FOOD-ID-X            PIC X(09).
008000     05  NC-GRAMS-X              PIC X(08).
008100
008200 01  NUTRCALC-RESULT.
008300     05  NC-CALORIES             PIC S9(06)V9(02).
008400     05  NC-PROTEIN-G            PIC S9(06)V9(02).
008500     05  NC-CARBS-G              PIC S9(06)V9(02).
008600     05  NC-FAT-G                PIC S9(06)V9(02).
008700 01  NUTRCALC-RESULT-R REDEFINES NUTRCALC-RESULT.
008800     05  NC-RESULT-X             PIC X(32).
008900
009000 01  RETURN-CD                   PIC 9(04) COMP.
009100*    RETURN-CD = 0  FOUND, VALUES COMPUTED
009200*    RETURN-CD = 4  FOOD-ID NOT ON FOODNUTR, VALUES ZERO
009300
009400 PROCEDURE DIVISION USING NUTRCALC-REQUEST, NUTRCALC-RESULT,
009500                           RETURN-CD.
009600     MOVE ZERO TO NC-CALORIES NC-PROTEIN-G NC-CARBS-G NC-FAT-G.
009700     MOVE NC-FOOD-ID TO WS-FOODNUTR-RELKEY.
009800     OPEN INPUT FOODNUTR.
009900
010000     READ FOODNUTR INTO FOOD-NUTRITION-REC.
010100     IF NOT FOODNUTR-FOUND
010200         MOVE 4 TO RETURN-CD
010300         CLOSE FOODNUTR
010400         GOBACK.
010500
010600     COMPUTE NC-CALORIES =
010700         FN-CALORIES * NC-GRAMS / 100.
010800     COMPUTE NC-PROTEIN-G =
010900         FN-PROTEIN-G * NC-GRAMS / 100.
011000     COMPUTE NC-CARBS-G =
011100         FN-CARBS-G * NC-GRAMS / 100.
011200     COMPUTE NC-FAT-G =
011300         FN-FAT-G * NC-GRAMS / 100.
011400
011500     MOVE ZERO TO RETURN-CD.
011600     CLOSE FOODNUTR.
011700     GOBACK.
