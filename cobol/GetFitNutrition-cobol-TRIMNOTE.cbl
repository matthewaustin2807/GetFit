000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMNOTE.
000400 AUTHOR. R T HAINES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/26/91.
000700 DATE-COMPILED. 04/26/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     TRIMS LEADING AND TRAILING SPACES FROM A FOOD-DIARY NOTES
001300*     FIELD.  IF THE FIELD IS ALL SPACES, TEXT-OUT COMES BACK
001400*     ALL SPACES TOO (CALLER TREATS THAT AS "NO NOTE SUPPLIED").
001500*     CALLED FROM MEALLOG, PARAGRAPH 450-TRIM-NOTES.
001600*
001700******************************************************************
001800*  CHANGE LOG
001900*   042691 RTH  ORIGINAL VERSION
002000*   091094 RTH  REWORKED TO AVOID FUNCTION REVERSE -- REVERSE
002100*                SCAN NOW DONE WITH A VARYING PERFORM, SAME AS
002200*                THE SHOP'S OTHER TABLE-SCAN ROUTINES
002300*   111898 PLV  Y2K REVIEW -- NO DATE FIELDS HANDLED HERE, N/C
002400*   081406 RTH  CR#5604 -- DROPPED THE UNUSED CLASS BLANK-CHAR
002500*                TEST FROM SPECIAL-NAMES, ROUTINE ALREADY TESTS
002600*                BLANKNESS WITH LITERAL = SPACE / = SPACES
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-START-SUB            PIC 9(03) COMP.
004000     05  WS-END-SUB               PIC 9(03) COMP.
004100     05  WS-RESULT-LTH           PIC 9(03) COMP.
004200
004300 01  WS-SUB-PAIR.
004400     05  WS-START-SUB-D          PIC 9(03) COMP.
004500     05  WS-END-SUB-D            PIC 9(03) COMP.
004600 01  WS-SUB-PAIR-R REDEFINES WS-SUB-PAIR.
004700     05  WS-SUB-PAIR-X           PIC X(06).
004800
004900 LINKAGE SECTION.
005000 01  TEXT-IN                     PIC X(500).
005100 01  TEXT-OUT                    PIC X(500).
005200 01  TEXT-OUT-R REDEFINES TEXT-OUT.
005300     05  TEXT-OUT-FIRST-BYTE     PIC X(001).
005400     05  FILLER                  PIC X(499).
005500 01  TEXT-IN-R REDEFINES TEXT-IN.
005600     05  TEXT-IN-FIRST-BYTE      PIC X(001).
005700     05  FILLER                  PIC X(499).
005800
005900 PROCEDURE DIVISION USING TEXT-IN, TEXT-OUT.
006000     MOVE SPACES TO TEXT-OUT.
006100
006200     IF TEXT-IN-FIRST-BYTE = SPACE AND TEXT-IN = SPACES
006300         GOBACK.
006400
006500     MOVE 1 TO WS-START-SUB.
006600     PERFORM 100-FIND-START THRU 100-EXIT
006700             VARYING WS-START-SUB FROM 1 BY 1
006800             UNTIL WS-START-SUB > 500
006900             OR TEXT-IN(WS-START-SUB:1) NOT = SPACE.
007000
007100     IF WS-START-SUB > 500
007200         GOBACK.
007300
007400     MOVE 500 TO WS-END-SUB.
007500     PERFORM 200-FIND-END THRU 200-EXIT
007600             VARYING WS-END-SUB FROM 500 BY -1
007700             UNTIL WS-END-SUB < WS-START-SUB
007800             OR TEXT-IN(WS-END-SUB:1) NOT = SPACE.
007900
008000     IF WS-END-SUB < WS-START-SUB
008100         GOBACK.
008200
008300     MOVE WS-START-SUB TO WS-START-SUB-D.
008400     MOVE WS-END-SUB   TO WS-END-SUB-D.
008500     COMPUTE WS-RESULT-LTH = WS-END-SUB - WS-START-SUB + 1.
008600     MOVE TEXT-IN(WS-START-SUB:WS-RESULT-LTH) TO TEXT-OUT.
008700     GOBACK.
008800
008900 100-FIND-START.
009000*    BODY INTENTIONALLY EMPTY -- SCAN IS DRIVEN BY THE UNTIL
009100*    CLAUSE ON THE PERFORM ABOVE, SAME IDIOM AS 350-CHECK-
009200*    EQUIPMENT-CHARGES IN DALYEDIT.
009300 100-EXIT.
009400     EXIT.
009500
009600 200-FIND-END.
009700     CONTINUE.
009800 200-EXIT.
009900     EXIT.
