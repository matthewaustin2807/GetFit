000100******************************************************************
000200*  ABENDREC  --  HOUSE ABEND-TRACE BLOCK
000300*
000400*  STANDARD SHOP CONVENTION: EVERY BATCH PROGRAM CARRIES THIS
000500*  BLOCK SO A FATAL CONDITION CAN WRITE ONE DIAGNOSTIC LINE TO
000600*  SYSOUT BEFORE FORCING A S0C7 VIA DIVIDE ZERO-VAL INTO ONE-VAL
000700*  (1000-ABEND-RTN IN EACH PROGRAM).  REJECT-AND-CONTINUE
000800*  BUSINESS-RULE FAILURES (BAD FOOD-ID, BAD QUANTITY, ETC) DO
000900*  NOT USE THIS BLOCK -- THOSE ARE NOT FATAL, SEE 200-LOOKUP-FOOD.
001000******************************************************************
001100*  CHANGE LOG
001200*   042691 RTH  ORIGINAL LAYOUT, CARRIED FORWARD SHOP-WIDE
001300******************************************************************
001400 01  ABEND-REC.
001500     05  PARA-NAME               PIC X(30).
001600     05  ABEND-REASON            PIC X(60).
001700     05  EXPECTED-VAL            PIC X(20).
001800     05  ACTUAL-VAL              PIC X(20).
001900 01  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002000 01  ONE-VAL                     PIC 9(01) VALUE 1.
