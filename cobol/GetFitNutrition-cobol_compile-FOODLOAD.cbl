000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FOODLOAD.
000400 AUTHOR. R T HAINES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/15/91.
000700 DATE-COMPILED. 04/15/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM LOADS THE FOODSEED REFERENCE FILE (THE
001400*          SHOP'S CANNED LIST OF COMMON FOODS) ONTO THE FOODMSTR
001500*          AND FOODNUTR RELATIVE FILES.  EACH SEED ROW BECOMES
001600*          ONE FOODMSTR RECORD AND ONE FOODNUTR RECORD, SHARING
001700*          THE SAME RELATIVE RECORD NUMBER AS THEIR COMMON
001800*          FOOD-ID.  THIS IS A STRAIGHT LOAD PASS -- THERE IS NO
001900*          FIELD-EDIT CASCADE HERE LIKE DALYEDIT'S, BECAUSE THE
002000*          SEED FILE IS SHOP-MAINTAINED, NOT OPERATOR-KEYED.
002100*          AN OPTIONAL NUTRIENT (FIBER/SUGAR/SODIUM) IS WRITTEN
002200*          TO FOODNUTR ONLY WHEN ITS SEED-ROW INDICATOR IS ON --
002300*          OTHERWISE THE PRESENCE-INDICATOR BYTE ON FOODNUTR IS
002400*          LEFT "N" AND THE VALUE FIELD IS LEFT AT ZERO.
002500*
002600******************************************************************
002700
002800         INPUT SEED FILE          -   DDS0002.FOODSEED
002900
003000         RELATIVE FILE PRODUCED  -   DDS0002.FOODMSTR
003100
003200         RELATIVE FILE PRODUCED  -   DDS0002.FOODNUTR
003300
003400******************************************************************
003500*  CHANGE LOG
003600*   041591 RTH  ORIGINAL VERSION
003700*   091094 RTH  SURROGATE FOOD-ID NOW SHARED BETWEEN FOODMSTR
003800*                AND FOODNUTR AS THE RELATIVE RECORD NUMBER,
003900*                WAS TWO SEPARATE COUNTERS BEFORE THIS CHANGE
004000*   111898 PLV  Y2K REVIEW -- NO DATE FIELDS ON THIS FILE, N/C
004100*   081406 RTH  CR#5604 -- DROPPED THE UNUSED C01 TOP-OF-PAGE
004200*                MNEMONIC FROM SPECIAL-NAMES, THIS IS A STRAIGHT
004300*                LOAD PASS WITH NO PRINTED REPORT
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200         ASSIGN TO UT-S-SYSOUT
005300         ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT FOODSEED
005600         ASSIGN TO UT-S-FOODSEED
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS IFCODE.
005900
006000     SELECT FOODMSTR
006100         ASSIGN        TO FOODMSTR
006200         ORGANIZATION  IS RELATIVE
006300         ACCESS MODE   IS RANDOM
006400         RELATIVE KEY  IS WS-FOODMSTR-RELKEY
006500         FILE STATUS   IS FOODMSTR-STATUS.
006600
006700     SELECT FOODNUTR
006800         ASSIGN        TO FOODNUTR
006900         ORGANIZATION  IS RELATIVE
007000         ACCESS MODE   IS RANDOM
007100         RELATIVE KEY  IS WS-FOODNUTR-RELKEY
007200         FILE STATUS   IS FOODNUTR-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC                  PIC X(100).
008300
008400****** ONE COMMON-FOOD SEED ROW PER INPUT LINE
008500 FD  FOODSEED
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 420 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS FOODSEED-REC.
009100 01  FOODSEED-REC                PIC X(420).
009200
009300 FD  FOODMSTR
009400     RECORD CONTAINS 361 CHARACTERS
009500     DATA RECORD IS FOODMSTR-REC.
009600 01  FOODMSTR-REC                PIC X(361).
009700
009800 FD  FOODNUTR
009900     RECORD CONTAINS 70 CHARACTERS
010000     DATA RECORD IS FOODNUTR-REC.
010100 01  FOODNUTR-REC                PIC X(70).
010200
010300** QSAM FILE
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  IFCODE                  PIC X(02).
010800         88  NO-MORE-SEED        VALUE "10".
010900     05  FOODMSTR-STATUS         PIC X(02).
011000     05  FOODNUTR-STATUS         PIC X(02).
011100
011200 01  SEED-ROW.
011300     05  SD-FOOD-NAME            PIC X(200).
011400     05  SD-FOOD-BRAND           PIC X(100).
011500     05  SD-FOOD-BARCODE         PIC X(050).
011600     05  SD-CALORIES             PIC S9(06)V9(02).
011700     05  SD-PROTEIN-G            PIC S9(06)V9(02).
011800     05  SD-CARBS-G              PIC S9(06)V9(02).
011900     05  SD-FAT-G                PIC S9(06)V9(02).
012000     05  SD-FIBER-IND            PIC X(01).
012100     05  SD-FIBER-G              PIC S9(06)V9(02).
012200     05  SD-SUGAR-IND            PIC X(01).
012300     05  SD-SUGAR-G              PIC S9(06)V9(02).
012400     05  SD-SODIUM-IND           PIC X(01).
012500     05  SD-SODIUM-MG            PIC S9(06)V9(02).
012600     05  FILLER                  PIC X(011).
012700 01  SEED-ROW-R REDEFINES SEED-ROW.
012800     05  SD-NAME-AND-BRAND       PIC X(300).
012900     05  FILLER                  PIC X(120).
013000
013100** VSAM-STYLE MASTER RECORD -- FOOD
013200 COPY FOOD.
013300** VSAM-STYLE MASTER RECORD -- FOOD NUTRITION
013400 COPY FOODNUTR.
013500
013600 01  WS-FOODMSTR-RELKEY          PIC 9(09) COMP.
013700 01  WS-FOODNUTR-RELKEY          PIC 9(09) COMP.
013800 01  WS-NEXT-FOOD-ID             PIC 9(09) COMP.
013900
014000 01  COUNTERS-AND-ACCUMULATORS.
014100     05  SEED-ROWS-READ          PIC 9(07) COMP.
014200     05  FOOD-RECS-WRITTEN       PIC 9(07) COMP.
014300
014400 01  FLAGS-AND-SWITCHES.
014500     05  NO-MORE-SEED-SW         PIC X(01) VALUE "N".
014600         88  NO-MORE-SEED-ROWS   VALUE "Y".
014700
014800 COPY ABENDREC.
014900
015000 PROCEDURE DIVISION.
015100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015200     PERFORM 100-MAINLINE THRU 100-EXIT
015300             UNTIL NO-MORE-SEED-ROWS.
015400     PERFORM 999-CLEANUP THRU 999-EXIT.
015500     MOVE ZERO TO RETURN-CODE.
015600     GOBACK.
015700
015800 000-HOUSEKEEPING.
015900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016000     DISPLAY "******** BEGIN JOB FOODLOAD ********".
016100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
016200     MOVE 1 TO WS-NEXT-FOOD-ID.
016300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016400     PERFORM 900-READ-FOODSEED THRU 900-EXIT.
016500     IF NO-MORE-SEED-ROWS
016600         MOVE "EMPTY SEED FILE" TO ABEND-REASON
016700         GO TO 1000-ABEND-RTN.
016800 000-EXIT.
016900     EXIT.
017000
017100 100-MAINLINE.
017200     MOVE "100-MAINLINE" TO PARA-NAME.
017300     PERFORM 200-WRITE-FOOD THRU 200-EXIT.
017400     PERFORM 250-WRITE-NUTRITION THRU 250-EXIT.
017500     ADD +1 TO FOOD-RECS-WRITTEN.
017600     ADD +1 TO WS-NEXT-FOOD-ID.                                   091094RH
017700     PERFORM 900-READ-FOODSEED THRU 900-EXIT.
017800 100-EXIT.
017900     EXIT.
018000
018100 200-WRITE-FOOD.
018200     MOVE "200-WRITE-FOOD" TO PARA-NAME.
018300     MOVE WS-NEXT-FOOD-ID    TO FD-FOOD-ID.
018400     MOVE SD-FOOD-NAME       TO FD-FOOD-NAME.
018500     MOVE SD-FOOD-BRAND      TO FD-FOOD-BRAND.
018600     MOVE SD-FOOD-BARCODE    TO FD-FOOD-BARCODE.
018700     MOVE WS-NEXT-FOOD-ID    TO WS-FOODMSTR-RELKEY.
018800     WRITE FOODMSTR-REC FROM FOOD-MASTER-REC.
018900 200-EXIT.
019000     EXIT.
019100
019200 250-WRITE-NUTRITION.
019300     MOVE "250-WRITE-NUTRITION" TO PARA-NAME.
019400     INITIALIZE FOOD-NUTRITION-REC.
019500     MOVE WS-NEXT-FOOD-ID    TO FN-FOOD-ID.
019600     MOVE SD-CALORIES        TO FN-CALORIES.
019700     MOVE SD-PROTEIN-G       TO FN-PROTEIN-G.
019800     MOVE SD-CARBS-G         TO FN-CARBS-G.
019900     MOVE SD-FAT-G           TO FN-FAT-G.
020000     IF SD-FIBER-IND = "Y"
020100         MOVE "Y"            TO FN-FIBER-IND
020200         MOVE SD-FIBER-G     TO FN-FIBER-G.
020300     IF SD-SUGAR-IND = "Y"
020400         MOVE "Y"            TO FN-SUGAR-IND
020500         MOVE SD-SUGAR-G     TO FN-SUGAR-G.
020600     IF SD-SODIUM-IND = "Y"
020700         MOVE "Y"            TO FN-SODIUM-IND
020800         MOVE SD-SODIUM-MG   TO FN-SODIUM-MG.
020900     MOVE WS-NEXT-FOOD-ID    TO WS-FOODNUTR-RELKEY.
021000     WRITE FOODNUTR-REC FROM FOOD-NUTRITION-REC.
021100 250-EXIT.
021200     EXIT.
021300
021400 800-OPEN-FILES.
021500     MOVE "800-OPEN-FILES" TO PARA-NAME.
021600     OPEN INPUT FOODSEED.
021700     OPEN OUTPUT FOODMSTR.
021800     OPEN OUTPUT FOODNUTR.
021900     OPEN OUTPUT SYSOUT.
022000 800-EXIT.
022100     EXIT.
022200
022300 850-CLOSE-FILES.
022400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
022500     CLOSE FOODSEED, FOODMSTR, FOODNUTR, SYSOUT.
022600 850-EXIT.
022700     EXIT.
022800
022900 900-READ-FOODSEED.
023000     MOVE "900-READ-FOODSEED" TO PARA-NAME.
023100     READ FOODSEED INTO SEED-ROW
023200         AT END
023300         MOVE "Y" TO NO-MORE-SEED-SW
023400         GO TO 900-EXIT
023500     END-READ.
023600     ADD +1 TO SEED-ROWS-READ.
023700 900-EXIT.
023800     EXIT.
023900
024000 999-CLEANUP.
024100     MOVE "999-CLEANUP" TO PARA-NAME.
024200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024300     DISPLAY "** SEED ROWS READ **".
024400     DISPLAY SEED-ROWS-READ.
024500     DISPLAY "** FOOD RECORDS WRITTEN **".
024600     DISPLAY FOOD-RECS-WRITTEN.
024700     DISPLAY "******** NORMAL END OF JOB FOODLOAD ********".
024800 999-EXIT.
024900     EXIT.
025000
025100 1000-ABEND-RTN.
025200     WRITE SYSOUT-REC FROM ABEND-REC.
025300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025400     DISPLAY "*** ABNORMAL END OF JOB-FOODLOAD ***" UPON CONSOLE.
025500     DIVIDE ZERO-VAL INTO ONE-VAL.
