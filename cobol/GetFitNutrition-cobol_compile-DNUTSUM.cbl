000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNUTSUM.
000400 AUTHOR. R T HAINES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/91.
000700 DATE-COMPILED. 05/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM PRODUCES ONE DAILY-NUTRITION-SUMMARY
001400*          LINE PER (USER-ID, ENTRY-DATE) REQUEST READ FROM
001500*          SUMREQI.  FOR EACH REQUEST THE ENTIRE DIARYOUT FILE
001600*          IS RE-SCANNED FROM THE TOP -- THIS IS DELIBERATE,
001700*          NOT AN OVERSIGHT.  DIARYOUT IS NOT SORTED BY
001800*          USER-ID/ENTRY-DATE, SO A CONTROL-BREAK PASS LIKE
001900*          PATLIST'S WOULD REQUIRE AN UPSTREAM SORT STEP THAT
002000*          THE SPEC FOR THIS JOB DOES NOT CALL FOR.  A REQUEST
002100*          THAT MATCHES NO DIARY ENTRIES IS *NOT* AN ERROR --
002200*          IT SIMPLY PRINTS A LINE OF ALL ZEROES.  SEE
002300*          200-SCAN-DIARY.
002400*
002500******************************************************************
002600
002700         REQUEST FILE (DRIVES THE RUN) -  DDS0002.SUMREQI
002800
002900         DIARY FILE (RE-READ PER REQ)   -  DDS0002.DIARYOUT
003000
003100         REPORT FILE PRODUCED           -  DDS0002.SUMRPTO
003200
003300******************************************************************
003400*  CHANGE LOG
003500*   050291 RTH  ORIGINAL VERSION
003600*   091094 RTH  SWITCHED THE DIARY SCAN FROM "OPEN ONCE, REWIND"
003700*                TO "CLOSE/OPEN PER REQUEST" -- GNUCOBOL SHOP
003800*                DOES NOT SUPPORT OUR USUAL REWIND VERB
003900*   082297 RTH  CR#3180 -- ADDED FIBER/SUGAR/SODIUM COLUMNS
004000*   111898 PLV  Y2K REVIEW -- SR-ENTRY-DATE AND FDE-ENTRY-DATE
004100*                BOTH ALREADY CCYYMMDD, COMPARISON IS SAFE, N/C
004200*   081406 RTH  CR#5604 -- DROPPED THE UNUSED C01 TOP-OF-PAGE
004300*                MNEMONIC FROM SPECIAL-NAMES -- SPEC CALLS FOR NO
004400*                PAGE BREAKS, ONE LINE PER REQUEST, NO ADVANCING
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300         ASSIGN TO UT-S-SYSOUT
005400         ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT SUMREQI
005700         ASSIGN TO UT-S-SUMREQI
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS IFCODE.
006000
006100     SELECT DIARYOUT
006200         ASSIGN TO UT-S-DIARYOUT
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS DFCODE.
006500
006600     SELECT SUMRPTO
006700         ASSIGN TO UT-S-SUMRPTO
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 100 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC                  PIC X(100).
008000
008100****** ONE (USER-ID, ENTRY-DATE) REQUEST PER INPUT LINE
008200 FD  SUMREQI
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 020 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SUMREQI-REC.
008800 01  SUMREQI-REC                 PIC X(020).
008900
009000 FD  DIARYOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 610 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS DIARYOUT-REC.
009600 01  DIARYOUT-REC                PIC X(610).
009700
009800 FD  SUMRPTO
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 132 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SUMRPTO-REC.
010400 01  SUMRPTO-REC                 PIC X(132).
010500
010600** QSAM FILE
010700 WORKING-STORAGE SECTION.
010800
010900 01  FILE-STATUS-CODES.
011000     05  IFCODE                  PIC X(02).
011100         88  NO-MORE-REQUESTS    VALUE "10".
011200     05  DFCODE                  PIC X(02).
011300         88  DIARY-EOF           VALUE "10".
011400     05  OFCODE                  PIC X(02).
011500
011600 01  SUMMARY-REQUEST-REC.
011700     05  SR-USER-ID               PIC 9(09).
011800     05  SR-ENTRY-DATE            PIC 9(08).
011900     05  FILLER                   PIC X(03).
012000
012100 COPY DIARYENT.
012200
012300 01  WS-DAILY-TOTALS.
012400     05  WT-CALORIES              PIC S9(07)V9(02) COMP-3.
012500     05  WT-PROTEIN-G             PIC S9(07)V9(02) COMP-3.
012600     05  WT-CARBS-G               PIC S9(07)V9(02) COMP-3.
012700     05  WT-FAT-G                 PIC S9(07)V9(02) COMP-3.
012800     05  WT-FIBER-G               PIC S9(07)V9(02) COMP-3.
012900     05  WT-SUGAR-G               PIC S9(07)V9(02) COMP-3.
013000     05  WT-SODIUM-MG             PIC S9(07)V9(02) COMP-3.
013100     05  WT-BREAKFAST-COUNT       PIC 9(05) COMP.
013200     05  WT-LUNCH-COUNT           PIC 9(05) COMP.
013300     05  WT-DINNER-COUNT          PIC 9(05) COMP.
013400     05  WT-SNACK-COUNT           PIC 9(05) COMP.
013500     05  WT-OTHER-COUNT           PIC 9(05) COMP.
013600     05  FILLER                   PIC X(04) VALUE SPACES.
013700 01  WS-DAILY-TOTALS-R REDEFINES WS-DAILY-TOTALS.
013800     05  WT-MACROS-GRP.
013900         10  WT-CALORIES-R        PIC S9(07)V9(02) COMP-3.
014000         10  WT-PROTEIN-G-R       PIC S9(07)V9(02) COMP-3.
014100         10  WT-CARBS-G-R         PIC S9(07)V9(02) COMP-3.
014200         10  WT-FAT-G-R           PIC S9(07)V9(02) COMP-3.
014300     05  WT-OPTIONAL-GRP.
014400         10  WT-FIBER-G-R         PIC S9(07)V9(02) COMP-3.
014500         10  WT-SUGAR-G-R         PIC S9(07)V9(02) COMP-3.
014600         10  WT-SODIUM-MG-R       PIC S9(07)V9(02) COMP-3.
014700     05  WT-COUNTS-GRP.
014800         10  WT-BREAKFAST-COUNT-R PIC 9(05) COMP.
014900         10  WT-LUNCH-COUNT-R     PIC 9(05) COMP.
015000         10  WT-DINNER-COUNT-R    PIC 9(05) COMP.
015100         10  WT-SNACK-COUNT-R     PIC 9(05) COMP.
015200         10  WT-OTHER-COUNT-R     PIC 9(05) COMP.
015300     05  FILLER                   PIC X(04).
015400
015500 01  WS-SUMMARY-RPT-REC.
015600     05  SO-USER-ID-O             PIC 9(09).
015700     05  FILLER                   PIC X(02) VALUE SPACES.
015800     05  SO-ENTRY-DATE-O          PIC 9(08).
015900     05  FILLER                   PIC X(02) VALUE SPACES.
016000     05  SO-CALORIES-O            PIC ZZZZ9.99.
016100     05  FILLER                   PIC X(01) VALUE SPACE.
016200     05  SO-PROTEIN-O             PIC ZZZZ9.99.
016300     05  FILLER                   PIC X(01) VALUE SPACE.
016400     05  SO-CARBS-O               PIC ZZZZ9.99.
016500     05  FILLER                   PIC X(01) VALUE SPACE.
016600     05  SO-FAT-O                 PIC ZZZZ9.99.
016700     05  FILLER                   PIC X(01) VALUE SPACE.
016800     05  SO-FIBER-O               PIC ZZZZ9.99.
016900     05  FILLER                   PIC X(01) VALUE SPACE.
017000     05  SO-SUGAR-O               PIC ZZZZ9.99.
017100     05  FILLER                   PIC X(01) VALUE SPACE.
017200     05  SO-SODIUM-O              PIC ZZZZ9.99.
017300     05  FILLER                   PIC X(01) VALUE SPACE.
017400     05  SO-BKFST-O               PIC ZZ9.
017500     05  FILLER                   PIC X(01) VALUE SPACE.
017600     05  SO-LUN-O                 PIC ZZ9.
017700     05  FILLER                   PIC X(01) VALUE SPACE.
017800     05  SO-DIN-O                 PIC ZZ9.
017900     05  FILLER                   PIC X(01) VALUE SPACE.
018000     05  SO-SNK-O                 PIC ZZ9.
018100     05  FILLER                   PIC X(01) VALUE SPACE.
018200     05  SO-OTH-O                 PIC ZZ9.
018300     05  FILLER                   PIC X(029) VALUE SPACES.
018400 01  WS-SUMMARY-RPT-REC-R REDEFINES WS-SUMMARY-RPT-REC.
018500     05  WS-RPT-LEADER            PIC X(19).
018600     05  WS-RPT-TRAILER           PIC X(113).
018700
018800 01  WS-COLM-HDR.
018900     05  FILLER  PIC X(132) VALUE
019000         "  USER-ID  ENTRY-DATE   CALORIES PROTEIN   CARBS     FAT   FIBER   SUGAR  SODIUM  BKFST  LUN  DIN  SNK  OTH".
019100
019200 01  COUNTERS-AND-ACCUMULATORS.
019300     05  REQUESTS-READ            PIC 9(07) COMP.
019400     05  REQUESTS-WRITTEN         PIC 9(07) COMP.
019500
019600 01  FLAGS-AND-SWITCHES.
019700     05  NO-MORE-REQS-SW          PIC X(01) VALUE "N".
019800         88  NO-MORE-REQS         VALUE "Y".
019900     05  DIARY-EOF-SW             PIC X(01) VALUE "N".
020000         88  ALL-DIARY-READ       VALUE "Y".
020100
020200 COPY ABENDREC.
020300
020400 PROCEDURE DIVISION.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 100-MAINLINE THRU 100-EXIT
020700             UNTIL NO-MORE-REQS.
020800     PERFORM 999-CLEANUP THRU 999-EXIT.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021400     DISPLAY "******** BEGIN JOB DNUTSUM ********".
021500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021700     WRITE SUMRPTO-REC FROM WS-COLM-HDR.
021800     PERFORM 900-READ-SUMREQI THRU 900-EXIT.
021900     IF NO-MORE-REQS
022000         MOVE "EMPTY REQUEST FILE" TO ABEND-REASON
022100         GO TO 1000-ABEND-RTN.
022200 000-EXIT.
022300     EXIT.
022400
022500 100-MAINLINE.
022600     MOVE "100-MAINLINE" TO PARA-NAME.
022700     PERFORM 200-SCAN-DIARY THRU 200-EXIT.
022800     PERFORM 700-WRITE-SUMMARY-LINE THRU 700-EXIT.
022900     ADD +1 TO REQUESTS-WRITTEN.
023000     PERFORM 900-READ-SUMREQI THRU 900-EXIT.
023100 100-EXIT.
023200     EXIT.
023300
023400 200-SCAN-DIARY.
023500     MOVE "200-SCAN-DIARY" TO PARA-NAME.
023600     INITIALIZE WS-DAILY-TOTALS.
023700     MOVE "N" TO DIARY-EOF-SW.
023800     OPEN INPUT DIARYOUT.
023900     PERFORM 250-READ-DIARYOUT THRU 250-EXIT.
024000     PERFORM 300-ACCUM-ENTRY THRU 300-EXIT
024100             UNTIL ALL-DIARY-READ.
024200     CLOSE DIARYOUT.
024300 200-EXIT.
024400     EXIT.
024500
024600 250-READ-DIARYOUT.
024700     MOVE "250-READ-DIARYOUT" TO PARA-NAME.
024800     READ DIARYOUT INTO FOOD-DIARY-ENTRY-REC
024900         AT END
025000         MOVE "Y" TO DIARY-EOF-SW
025100     END-READ.
025200 250-EXIT.
025300     EXIT.
025400
025500 300-ACCUM-ENTRY.
025600     MOVE "300-ACCUM-ENTRY" TO PARA-NAME.
025700     IF FDE-USER-ID = SR-USER-ID
025800        AND FDE-ENTRY-DATE = SR-ENTRY-DATE
025900         ADD FDE-CALORIES-CONSUMED TO WT-CALORIES
026000         ADD FDE-PROTEIN-CONSUMED  TO WT-PROTEIN-G
026100         ADD FDE-CARBS-CONSUMED    TO WT-CARBS-G
026200         ADD FDE-FAT-CONSUMED      TO WT-FAT-G
026300         ADD FDE-FIBER-CONSUMED    TO WT-FIBER-G                  082297RH
026400         ADD FDE-SUGAR-CONSUMED    TO WT-SUGAR-G
026500         ADD FDE-SODIUM-CONSUMED   TO WT-SODIUM-MG
026600         IF FDE-MEAL-BREAKFAST
026700             ADD +1 TO WT-BREAKFAST-COUNT
026800         ELSE
026900         IF FDE-MEAL-LUNCH
027000             ADD +1 TO WT-LUNCH-COUNT
027100         ELSE
027200         IF FDE-MEAL-DINNER
027300             ADD +1 TO WT-DINNER-COUNT
027400         ELSE
027500         IF FDE-MEAL-SNACK
027600             ADD +1 TO WT-SNACK-COUNT
027700         ELSE
027800         IF FDE-MEAL-OTHER
027900             ADD +1 TO WT-OTHER-COUNT.
028000     PERFORM 250-READ-DIARYOUT THRU 250-EXIT.
028100 300-EXIT.
028200     EXIT.
028300
028400 700-WRITE-SUMMARY-LINE.
028500     MOVE "700-WRITE-SUMMARY-LINE" TO PARA-NAME.
028600     MOVE SR-USER-ID           TO SO-USER-ID-O.
028700     MOVE SR-ENTRY-DATE        TO SO-ENTRY-DATE-O.
028800     MOVE WT-CALORIES          TO SO-CALORIES-O.
028900     MOVE WT-PROTEIN-G         TO SO-PROTEIN-O.
029000     MOVE WT-CARBS-G           TO SO-CARBS-O.
029100     MOVE WT-FAT-G             TO SO-FAT-O.
029200     MOVE WT-FIBER-G           TO SO-FIBER-O.
029300     MOVE WT-SUGAR-G           TO SO-SUGAR-O.
029400     MOVE WT-SODIUM-MG         TO SO-SODIUM-O.
029500     MOVE WT-BREAKFAST-COUNT   TO SO-BKFST-O.
029600     MOVE WT-LUNCH-COUNT       TO SO-LUN-O.
029700     MOVE WT-DINNER-COUNT      TO SO-DIN-O.
029800     MOVE WT-SNACK-COUNT       TO SO-SNK-O.
029900     MOVE WT-OTHER-COUNT       TO SO-OTH-O.
030000     WRITE SUMRPTO-REC FROM WS-SUMMARY-RPT-REC.
030100 700-EXIT.
030200     EXIT.
030300
030400 800-OPEN-FILES.
030500     MOVE "800-OPEN-FILES" TO PARA-NAME.
030600     OPEN INPUT SUMREQI.
030700     OPEN OUTPUT SUMRPTO.
030800     OPEN OUTPUT SYSOUT.
030900 800-EXIT.
031000     EXIT.
031100
031200 850-CLOSE-FILES.
031300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031400     CLOSE SUMREQI, SUMRPTO, SYSOUT.
031500 850-EXIT.
031600     EXIT.
031700
031800 900-READ-SUMREQI.
031900     MOVE "900-READ-SUMREQI" TO PARA-NAME.
032000     READ SUMREQI INTO SUMMARY-REQUEST-REC
032100         AT END
032200         MOVE "Y" TO NO-MORE-REQS-SW
032300         GO TO 900-EXIT
032400     END-READ.
032500     ADD +1 TO REQUESTS-READ.
032600 900-EXIT.
032700     EXIT.
032800
032900 999-CLEANUP.
033000     MOVE "999-CLEANUP" TO PARA-NAME.
033100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033200     DISPLAY "** REQUESTS READ **".
033300     DISPLAY REQUESTS-READ.
033400     DISPLAY "** SUMMARY LINES WRITTEN **".
033500     DISPLAY REQUESTS-WRITTEN.
033600     DISPLAY "******** NORMAL END OF JOB DNUTSUM ********".
033700 999-EXIT.
033800     EXIT.
033900
034000 1000-ABEND-RTN.
034100     WRITE SYSOUT-REC FROM ABEND-REC.
034200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034300     DISPLAY "*** ABNORMAL END OF JOB-DNUTSUM ***" UPON CONSOLE.
034400     DIVIDE ZERO-VAL INTO ONE-VAL.
